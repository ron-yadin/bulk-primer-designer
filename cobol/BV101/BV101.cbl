000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BV101.
000300 AUTHOR.         PHAN VAN LONG.
000400 INSTALLATION.   CSC CORPORATION LIMITED - HO CHI MINH CITY.
000500 DATE-WRITTEN.   14/09/89.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   BULK PRIMER DESIGNER BATCH - MAIN DRIVER.
001300*   Reads the AMPLICON-IN file, validates its layout, cleans
001400*   each sequence and CALLs BV102 to build, score, rank and
001500*   format the 16 candidate primers for the amplicon.  Writes
001600*   every scored candidate to OPTIONS-OUT and the two rank-1
001700*   optimal rows to OPTIMAL-OUT, then prints the end-of-run
001800*   control totals to RUN-LOG.
001900*
002000*   Reads an optional PARM-CARD control record at the start of
002100*   the run carrying the overhang switch and the two overhang
002200*   strings (BATCH FLOW step 7).  Absence of PARM-CARD, or a
002300*   card with the switch set to 'N', runs the batch with
002400*   overhangs off.
002500*
002600***********************************************************************
002700*           AMENDMENT  HISTORY                                        *
002800***********************************************************************
002900* DATE.... VSN/MOD  WORK UNIT    BY....                               *
003000*                                                                     *
003100* 14/09/89  01/01   GENP01       Phan Van Long                        *
003200*           Initial version - primer design pilot batch for the      *
003300*           Client Contract Lab Services job (GENP01).                *
003400*                                                                     *
003500* 03/05/90  01/02   GENP02       Phan Van Long                        *
003600*           Added OPTIMAL-OUT and the 3200-WRITE-OPTIMALS            *
003700*           paragraph - lab asked for a short-list file as well as   *
003800*           the full detail file (GENP02).                           *
003900*                                                                     *
004000* 22/02/91  01/03   GENP04       Ha Thi Kim Anh                       *
004100*           No change to this program - carried forward as part of   *
004200*           the GENP04 nearest-neighbour table fix in PRMTMCLC.       *
004300*                                                                     *
004400* 17/07/98  01/04   Y2K01        Ha Thi Kim Anh                       *
004500*           YEAR 2000 IMPACT REVIEW - this program holds no date-     *
004600*           sensitive fields and performs no date arithmetic.         *
004700*           Certified Y2K compliant, no changes required (Y2K01).     *
004800*                                                                     *
004900* 05/01/01  01/05   GENP11       Thanh Do                             *
005000*           Re-compiled following the OS/400 upgrade to V4R5 - no    *
005100*           source change (GENP11).                                   *
005200*                                                                     *
005300* 19/02/14  01/06   PHE001       Thanh Do                             *
005400*           Added the PARM-CARD file and 1200-READ-PARM-CARD - the   *
005500*           overhang switch and strings used to be hard-coded, lab   *
005600*           now supplies them per run (PHE001).                       *
005700*                                                                     *
005800* 02/04/21  01/07   NB045        IT-Nguyen Huu Tri                    *
005900*           2100-CLEAN-SEQUENCE now rejects (skips, with a count on   *
006000*           the run summary) any amplicon whose cleaned sequence is  *
006100*           under 26 bases - was abending BV102 on short input       *
006200*           (NB045).                                                  *
006300*                                                                     *
006400* 09/06/23  01/08   PMR099       IT-Nguyen Huu Tri                    *
006500*           Turned on the UPSI-0 trace switch support in             *
006600*           3000-PROCESS-AMPLICON for the QA re-test of PMR099 -     *
006700*           left in for future diagnostics (PMR099).                  *
006800*                                                                     *
006900**DD/MM/YY*************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-AS400.
007300 OBJECT-COMPUTER.   IBM-AS400.
007400 SPECIAL-NAMES.
007500     CLASS DNA-BASE   IS  'A' 'C' 'G' 'T'
007600     C01              IS  TOP-OF-FORM
007700     UPSI-0 ON STATUS IS WSAA-TRACE-ON
007800            OFF STATUS IS WSAA-TRACE-OFF.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT AMPLICON-IN  ASSIGN TO AMPLICON-IN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS WSAA-AMPL-STATUS.
008500     SELECT PARM-CARD    ASSIGN TO PARM-CARD
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS WSAA-PARM-STATUS.
008800     SELECT OPTIONS-OUT  ASSIGN TO OPTIONS-OUT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS  IS WSAA-OPTS-STATUS.
009100     SELECT OPTIMAL-OUT  ASSIGN TO OPTIMAL-OUT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS  IS WSAA-OPTM-STATUS.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  AMPLICON-IN
009900     LABEL RECORDS ARE OMITTED
010000     RECORD CONTAINS 550 CHARACTERS.
010100 01  AMPLICON-IN-REC.
010200     COPY PRMAMPREC.
010300*
010400 FD  PARM-CARD
010500     LABEL RECORDS ARE OMITTED
010600     RECORD CONTAINS 60 CHARACTERS.
010700 01  PARM-CARD-REC.
010800     COPY PRMPARMRC.
010900*
011000 FD  OPTIONS-OUT
011100     LABEL RECORDS ARE OMITTED
011200     RECORD CONTAINS 170 CHARACTERS.
011300 01  OPTIONS-OUT-REC.
011400     COPY PRMOPTREC.
011500*
011600 FD  OPTIMAL-OUT
011700     LABEL RECORDS ARE OMITTED
011800     RECORD CONTAINS 170 CHARACTERS.
011900 01  OPTIMAL-OUT-REC.
012000     COPY PRMOPTREC.
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  WSAA-WORK-AREA.
012500     05  WSAA-PGM-ID             PIC X(08)  VALUE 'BV101'.
012600     05  WSAA-AMPL-STATUS        PIC X(02).
012700         88  WSAA-AMPL-OK                VALUE '00'.
012800         88  WSAA-AMPL-EOF               VALUE '10'.
012900     05  WSAA-PARM-STATUS        PIC X(02).
013000         88  WSAA-PARM-OK                VALUE '00'.
013100     05  WSAA-OPTS-STATUS        PIC X(02).
013200     05  WSAA-OPTM-STATUS        PIC X(02).
013300     05  WSAA-EOF-SWITCH         PIC X(01)  VALUE 'N'.
013400         88  WSAA-END-OF-AMPLICONS      VALUE 'Y'.
013500     05  WSAA-LAYOUT-SWITCH      PIC X(01)  VALUE 'Y'.
013600         88  WSAA-LAYOUT-VALID           VALUE 'Y'.
013700         88  WSAA-LAYOUT-INVALID         VALUE 'N'.
013800     05  WSAA-ABORT-SWITCH       PIC X(01)  VALUE 'N'.
013900         88  WSAA-RUN-ABORTED            VALUE 'Y'.
014000     05  WSAA-FIRST-RECORD-FLAG  PIC X(01)  VALUE 'Y'.
014100         88  WSAA-FIRST-RECORD           VALUE 'Y'.
014200     05  WSAA-SCAN-IDX           PIC S9(04) COMP.
014300     05  WSAA-OUT-IDX            PIC S9(04) COMP.
014400     05  WSAA-TRIM-IDX           PIC S9(04) COMP.
014500     05  FILLER                  PIC X(15).
014600*
014700*    HEADER-RECORD VALIDATION LITERALS - THE FIRST LINE OF
014800*    AMPLICON-IN MUST NAME THE TWO EXPECTED COLUMNS.  A FIXED-
014900*    LAYOUT EQUIVALENT OF THE SOURCE'S RUN-TIME COLUMN CHECK.
015000*
015100 01  WSAA-EXPECTED-COL-1         PIC X(30)
015200                                 VALUE 'AMPLICON NAME'.
015300 01  WSAA-EXPECTED-COL-2         PIC X(30)
015400                                 VALUE 'SEQUENCE'.
015500 01  WSAA-FOUND-COLS             PIC X(60).
015600*
015700*    RAW SEQUENCE AS READ AND ITS BYTE-ARRAY VIEW -
015800*    REDEFINES No. 1.
015900*
016000 01  WSAA-RAW-SEQ                PIC X(512).
016100 01  WSAA-RAW-SEQ-CHARS REDEFINES WSAA-RAW-SEQ.
016200     05  WSAA-RAW-CHAR           PIC X(01) OCCURS 512 TIMES.
016300*
016400*    CLEANED SEQUENCE AND ITS BYTE-ARRAY VIEW -
016500*    REDEFINES No. 2.
016600*
016700 01  WSAA-CLEAN-SEQ              PIC X(512).
016800 01  WSAA-CLEAN-SEQ-CHARS REDEFINES WSAA-CLEAN-SEQ.
016900     05  WSAA-CLEAN-CHAR         PIC X(01) OCCURS 512 TIMES.
017000*
017100 01  WSAA-CLEAN-LENGTH           PIC S9(04) COMP.
017200 01  WSAA-CONTENT-STARTED        PIC X(01).
017300     88  WSAA-CONTENT-HAS-STARTED   VALUE 'Y'.
017400*
017500*    CONTROL-BREAK BYTES (CARRIAGE-RETURN AND LINE-FEED) - HELD
017600*    AS A TWO-ENTRY TABLE SO THE CLEANING SCAN CAN TEST BOTH
017700*    WITH ONE LOOKUP INSTEAD OF TWO SEPARATE IF'S -
017800*    REDEFINES No. 3.
017900*
018000 01  WSAA-CRLF-VALUES.
018100     05  FILLER  PIC X(01) VALUE X'0D'.
018200     05  FILLER  PIC X(01) VALUE X'0A'.
018300*
018400 01  WSAA-CRLF-TABLE REDEFINES WSAA-CRLF-VALUES.
018500     05  WSAA-CRLF-CHAR          PIC X(01) OCCURS 2 TIMES.
018600*
018700 01  WSAA-CRLF-IDX               PIC S9(04) COMP.
018800 01  WSAA-CRLF-FOUND-SWITCH      PIC X(01).
018900     88  WSAA-CRLF-FOUND                VALUE 'Y'.
019000*
019100*    RUN CONTROL TOTALS.
019200*
019300 01  WSAA-TOTALS.
019400     COPY PRMTOTRC.
019500*
019600*    WORKING COPY OF THE PARM-CARD LAYOUT - USED ONLY WHILE
019700*    TRANSFERRING THE OVERHANG SWITCH/STRINGS ACROSS TO
019800*    WSAA-CALC-PARAMS BELOW.
019900*
020000 01  WSAA-PARM-AREA.
020100     COPY PRMPARMRC.
020200*
020300*    LINKAGE AREA FOR CALL 'BV102'.
020400*
020500 01  WSAA-CALC-PARAMS.
020600     COPY PRMCALREC.
020700*
020800 PROCEDURE DIVISION.
020900*
021000 0000-MAIN SECTION.
021100 0010-MAIN.
021200*
021300     PERFORM 1000-INITIALISE     THRU 1000-EXIT.
021400     PERFORM 1100-OPEN-FILES     THRU 1100-EXIT.
021500*
021600     IF NOT WSAA-RUN-ABORTED
021700         PERFORM 1200-READ-PARM-CARD  THRU 1200-EXIT
021800         PERFORM 2000-READ-AMPLICON   THRU 2000-EXIT
021900         PERFORM 1500-VALIDATE-LAYOUT THRU 1500-EXIT
022000     END-IF.
022100*
022200     PERFORM 3000-PROCESS-AMPLICON THRU 3000-EXIT
022300         UNTIL WSAA-END-OF-AMPLICONS
022400            OR WSAA-RUN-ABORTED.
022500*
022600     PERFORM 8500-WRITE-RUN-SUMMARY THRU 8500-EXIT.
022700*
022800     CLOSE AMPLICON-IN, PARM-CARD, OPTIONS-OUT, OPTIMAL-OUT.
022900*
023000     STOP RUN.
023100*
023200*    -----------------------------------------------------------
023300*    RUN INITIALISATION.
023400*    -----------------------------------------------------------
023500*
023600 1000-INITIALISE SECTION.
023700 1010-START.
023800*
023900     MOVE ZERO                   TO PRMX-AMPLICONS-READ.
024000     MOVE ZERO                   TO PRMX-AMPLICONS-SKIPPED.
024100     MOVE ZERO                   TO PRMX-CANDIDATES-WRITTEN.
024200     MOVE ZERO                   TO PRMX-OPTIMALS-WRITTEN.
024300     MOVE SPACES                 TO WSAA-CALC-PARAMS.
024400     MOVE 'N'                    TO PRMC-OVERHANG-SWITCH.
024500     MOVE SPACES                 TO PRMC-UPSTREAM-OVERHANG.
024600     MOVE SPACES                 TO PRMC-DOWNSTREAM-OVERHANG.
024700*
024800     IF WSAA-TRACE-ON
024900         DISPLAY 'BV101 - TRACE - RUN INITIALISED'
025000     END-IF.
025100*
025200 1000-EXIT.
025300     EXIT.
025400*
025500*    -----------------------------------------------------------
025600*    OPEN THE THREE FILES.  PARM-CARD IS OPTIONAL - AN OPEN
025700*    FAILURE ON IT JUST MEANS OVERHANG MODE STAYS OFF.
025800*    -----------------------------------------------------------
025900*
026000 1100-OPEN-FILES SECTION.
026100 1110-START.
026200*
026300     OPEN INPUT  AMPLICON-IN.
026400     IF NOT WSAA-AMPL-OK
026500         DISPLAY 'BV101 - FATAL - CANNOT OPEN AMPLICON-IN, '
026600                 'STATUS ' WSAA-AMPL-STATUS
026700         MOVE 'Y'                TO WSAA-ABORT-SWITCH
026800         GO TO 1100-EXIT
026900     END-IF.
027000*
027100     OPEN INPUT  PARM-CARD.
027200*
027300     OPEN OUTPUT OPTIONS-OUT.
027400     OPEN OUTPUT OPTIMAL-OUT.
027500*
027600 1100-EXIT.
027700     EXIT.
027800*
027900*    -----------------------------------------------------------
028000*    OPTIONAL CONTROL CARD - OVERHANG SWITCH AND STRINGS.
028100*    -----------------------------------------------------------
028200*
028300 1200-READ-PARM-CARD SECTION.
028400 1210-START.
028500*
028600     IF NOT WSAA-PARM-OK
028700         GO TO 1200-EXIT
028800     END-IF.
028900*
029000     READ PARM-CARD INTO WSAA-PARM-AREA.
029100*
029200     IF WSAA-PARM-OK
029300        AND PRMP-OVERHANG-ON
029400         MOVE 'Y'                TO PRMC-OVERHANG-SWITCH
029500         MOVE PRMP-UPSTREAM-OVERHANG
029600                                 TO PRMC-UPSTREAM-OVERHANG
029700         MOVE PRMP-DOWNSTREAM-OVERHANG
029800                                 TO PRMC-DOWNSTREAM-OVERHANG
029900     END-IF.
030000*
030100 1200-EXIT.
030200     EXIT.
030300*
030400*    -----------------------------------------------------------
030500*    THE INPUT LAYOUT MUST NAME THE TWO EXPECTED COLUMNS ON ITS
030600*    FIRST RECORD.  BATCH FLOW STEP 2 - ON MISMATCH, PRODUCE NO
030700*    OUTPUT AND TERMINATE THE RUN AS INVALID.
030800*    -----------------------------------------------------------
030900*
031000 1500-VALIDATE-LAYOUT SECTION.
031100 1510-START.
031200*
031300     IF WSAA-RUN-ABORTED
031400         GO TO 1500-EXIT
031500     END-IF.
031600*
031700     IF PRMA-AMPL-NAME = WSAA-EXPECTED-COL-1
031800        AND PRMA-AMPL-SEQUENCE (1:30) = WSAA-EXPECTED-COL-2
031900         SET WSAA-LAYOUT-VALID   TO TRUE
032000*        HEADER RECORD CONSUMED - READ THE FIRST DATA RECORD.
032100         PERFORM 2000-READ-AMPLICON THRU 2000-EXIT
032200     ELSE
032300         SET WSAA-LAYOUT-INVALID TO TRUE
032400         PERFORM 9000-FATAL-LAYOUT THRU 9000-EXIT
032500     END-IF.
032600*
032700 1500-EXIT.
032800     EXIT.
032900*
033000*    -----------------------------------------------------------
033100*    READ THE NEXT AMPLICON RECORD.
033200*    -----------------------------------------------------------
033300*
033400 2000-READ-AMPLICON SECTION.
033500 2010-START.
033600*
033700     READ AMPLICON-IN.
033800*
033900     IF WSAA-AMPL-EOF
034000         MOVE 'Y'                TO WSAA-EOF-SWITCH
034100     END-IF.
034200*
034300 2000-EXIT.
034400     EXIT.
034500*
034600*    -----------------------------------------------------------
034700*    CLEAN THE CURRENT RECORD'S SEQUENCE - TRIM LEADING/
034800*    TRAILING BLANKS, DROP EMBEDDED CR/LF, UPPERCASE.
034900*    -----------------------------------------------------------
035000*
035100 2100-CLEAN-SEQUENCE SECTION.
035200 2110-START.
035300*
035400     MOVE PRMA-AMPL-SEQUENCE     TO WSAA-RAW-SEQ.
035500     INSPECT WSAA-RAW-SEQ
035600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
035700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035800*
035900     MOVE SPACES                 TO WSAA-CLEAN-SEQ.
036000     MOVE ZERO                   TO WSAA-OUT-IDX.
036100     MOVE 'N'                    TO WSAA-CONTENT-STARTED.
036200     MOVE 1                      TO WSAA-SCAN-IDX.
036300*
036400 2120-SCAN-LOOP.
036500*
036600     IF WSAA-SCAN-IDX > 512
036700         GO TO 2130-SCAN-DONE
036800     END-IF.
036900*
037000     PERFORM 2150-TEST-CRLF THRU 2150-EXIT.
037100*
037200     IF WSAA-CRLF-FOUND
037300         GO TO 2160-NEXT-CHAR
037400     END-IF.
037500*
037600     IF NOT WSAA-CONTENT-HAS-STARTED
037700        AND WSAA-RAW-CHAR (WSAA-SCAN-IDX) = SPACE
037800         GO TO 2160-NEXT-CHAR
037900     END-IF.
038000*
038100     MOVE 'Y'                    TO WSAA-CONTENT-STARTED.
038200     ADD 1                       TO WSAA-OUT-IDX.
038300     MOVE WSAA-RAW-CHAR (WSAA-SCAN-IDX)
038400                                 TO WSAA-CLEAN-CHAR (WSAA-OUT-IDX).
038500*
038600 2160-NEXT-CHAR.
038700*
038800     ADD 1                       TO WSAA-SCAN-IDX.
038900     GO TO 2120-SCAN-LOOP.
039000*
039100 2130-SCAN-DONE.
039200*
039300*    TRIM TRAILING BLANKS FROM THE COMPACTED SEQUENCE TO GET
039400*    THE TRUE LENGTH.
039500*
039600     MOVE WSAA-OUT-IDX           TO WSAA-TRIM-IDX.
039700*
039800 2140-TRIM-LOOP.
039900*
040000     IF WSAA-TRIM-IDX = ZERO
040100         GO TO 2170-TRIM-DONE
040200     END-IF.
040300*
040400     IF WSAA-CLEAN-CHAR (WSAA-TRIM-IDX) NOT = SPACE
040500         GO TO 2170-TRIM-DONE
040600     END-IF.
040700*
040800     SUBTRACT 1 FROM WSAA-TRIM-IDX.
040900     GO TO 2140-TRIM-LOOP.
041000*
041100 2170-TRIM-DONE.
041200*
041300     MOVE WSAA-TRIM-IDX          TO WSAA-CLEAN-LENGTH.
041400*
041500 2100-EXIT.
041600     EXIT.
041700*
041800*    -----------------------------------------------------------
041900*    TEST THE CURRENT RAW CHARACTER AGAINST THE 2-ENTRY CR/LF
042000*    TABLE.
042100*    -----------------------------------------------------------
042200*
042300 2150-TEST-CRLF SECTION.
042400 2151-START.
042500*
042600     MOVE 'N'                    TO WSAA-CRLF-FOUND-SWITCH.
042700     MOVE 1                      TO WSAA-CRLF-IDX.
042800*
042900 2152-COMPARE.
043000*
043100     IF WSAA-CRLF-IDX > 2
043200         GO TO 2150-EXIT
043300     END-IF.
043400*
043500     IF WSAA-RAW-CHAR (WSAA-SCAN-IDX) = WSAA-CRLF-CHAR (WSAA-CRLF-IDX)
043600         MOVE 'Y'                TO WSAA-CRLF-FOUND-SWITCH
043700         GO TO 2150-EXIT
043800     END-IF.
043900*
044000     ADD 1                       TO WSAA-CRLF-IDX.
044100     GO TO 2152-COMPARE.
044200*
044300 2150-EXIT.
044400     EXIT.
044500*
044600*    -----------------------------------------------------------
044700*    ONE AMPLICON - CLEAN ITS SEQUENCE, CALL BV102, WRITE THE
044800*    16 DETAIL ROWS AND THE 2 OPTIMAL ROWS, READ THE NEXT
044900*    RECORD.
045000*    -----------------------------------------------------------
045100*
045200 3000-PROCESS-AMPLICON SECTION.
045300 3010-START.
045400*
045500     ADD 1                       TO PRMX-AMPLICONS-READ.
045600*
045700     IF WSAA-TRACE-ON
045800         DISPLAY 'BV101 - TRACE - PROCESSING '
045900                 PRMA-AMPL-NAME
046000     END-IF.
046100*
046200     PERFORM 2100-CLEAN-SEQUENCE THRU 2100-EXIT.
046300*
046400     IF WSAA-CLEAN-LENGTH < 26
046500         ADD 1                   TO PRMX-AMPLICONS-SKIPPED
046600         DISPLAY 'BV101 - WARNING - AMPLICON ' PRMA-AMPL-NAME
046700                 ' SKIPPED, CLEANED SEQUENCE UNDER 26 BASES'
046800         GO TO 3020-READ-NEXT
046900     END-IF.
047000*
047100     MOVE PRMA-AMPL-NAME         TO PRMC-AMPL-NAME.
047200     MOVE WSAA-CLEAN-SEQ         TO PRMC-AMPL-SEQUENCE.
047300     MOVE WSAA-CLEAN-LENGTH      TO PRMC-AMPL-LENGTH.
047400*
047500     CALL 'BV102' USING WSAA-CALC-PARAMS.
047600*
047700     IF PRMC-STATUZ NOT = '0000'
047800         PERFORM 9500-FATAL-SCORING THRU 9500-EXIT
047900         GO TO 3000-EXIT
048000     END-IF.
048100*
048200     PERFORM 3100-WRITE-OPTIONS  THRU 3100-EXIT.
048300     PERFORM 3200-WRITE-OPTIMALS THRU 3200-EXIT.
048400     PERFORM 3900-UPDATE-TOTALS  THRU 3900-EXIT.
048500*
048600 3020-READ-NEXT.
048700*
048800     PERFORM 2000-READ-AMPLICON THRU 2000-EXIT.
048900*
049000 3000-EXIT.
049100     EXIT.
049200*
049300*    -----------------------------------------------------------
049400*    WRITE THE 8 FORWARD THEN 8 REVERSE DETAIL ROWS.
049500*    -----------------------------------------------------------
049600*
049700 3100-WRITE-OPTIONS SECTION.
049800 3110-START.
049900*
050000     MOVE 1                      TO WSAA-SCAN-IDX.
050100*
050200 3120-FWD-LOOP.
050300*
050400     IF WSAA-SCAN-IDX > 8
050500         GO TO 3130-REV-INIT
050600     END-IF.
050700*
050800     MOVE PRMC-F-RECORD (WSAA-SCAN-IDX) TO OPTIONS-OUT-REC.
050900     WRITE OPTIONS-OUT-REC.
051000*
051100     ADD 1                       TO WSAA-SCAN-IDX.
051200     GO TO 3120-FWD-LOOP.
051300*
051400 3130-REV-INIT.
051500*
051600     MOVE 1                      TO WSAA-SCAN-IDX.
051700*
051800 3140-REV-LOOP.
051900*
052000     IF WSAA-SCAN-IDX > 8
052100         GO TO 3100-EXIT
052200     END-IF.
052300*
052400     MOVE PRMC-R-RECORD (WSAA-SCAN-IDX) TO OPTIONS-OUT-REC.
052500     WRITE OPTIONS-OUT-REC.
052600*
052700     ADD 1                       TO WSAA-SCAN-IDX.
052800     GO TO 3140-REV-LOOP.
052900*
053000 3100-EXIT.
053100     EXIT.
053200*
053300*    -----------------------------------------------------------
053400*    WRITE THE RANK-1 FORWARD ROW THEN THE RANK-1 REVERSE ROW.
053500*    -----------------------------------------------------------
053600*
053700 3200-WRITE-OPTIMALS SECTION.
053800 3210-START.
053900*
054000     MOVE PRMC-OPTIMAL-FORWARD   TO OPTIMAL-OUT-REC.
054100     WRITE OPTIMAL-OUT-REC.
054200*
054300     MOVE PRMC-OPTIMAL-REVERSE   TO OPTIMAL-OUT-REC.
054400     WRITE OPTIMAL-OUT-REC.
054500*
054600 3200-EXIT.
054700     EXIT.
054800*
054900*    -----------------------------------------------------------
055000*    CONTROL TOTALS - 16 CANDIDATES AND 2 OPTIMALS PER AMPLICON
055100*    ACTUALLY PROCESSED (SKIPPED AMPLICONS DO NOT CONTRIBUTE).
055200*    -----------------------------------------------------------
055300*
055400 3900-UPDATE-TOTALS SECTION.
055500 3910-START.
055600*
055700     ADD 16                      TO PRMX-CANDIDATES-WRITTEN.
055800     ADD 2                       TO PRMX-OPTIMALS-WRITTEN.
055900*
056000 3900-EXIT.
056100     EXIT.
056200*
056300*    -----------------------------------------------------------
056400*    END-OF-RUN CONTROL TOTALS TO THE RUN-LOG (DISPLAY).
056500*    -----------------------------------------------------------
056600*
056700 8500-WRITE-RUN-SUMMARY SECTION.
056800 8510-START.
056900*
057000     DISPLAY 'BV101 - BULK PRIMER DESIGNER - RUN SUMMARY'.
057100     DISPLAY 'AMPLICONS READ .......... ' PRMX-AMPLICONS-READ.
057200     DISPLAY 'AMPLICONS SKIPPED ....... ' PRMX-AMPLICONS-SKIPPED.
057300     DISPLAY 'CANDIDATES WRITTEN ...... ' PRMX-CANDIDATES-WRITTEN.
057400     DISPLAY 'OPTIMAL PRIMERS WRITTEN . ' PRMX-OPTIMALS-WRITTEN.
057500*
057600     IF WSAA-RUN-ABORTED
057700         DISPLAY 'BV101 - RUN TERMINATED - SEE ERROR ABOVE'
057800     ELSE
057900         DISPLAY 'BV101 - RUN COMPLETED NORMALLY'
058000     END-IF.
058100*
058200 8500-EXIT.
058300     EXIT.
058400*
058500*    -----------------------------------------------------------
058600*    FATAL - THE INPUT LAYOUT DOES NOT CARRY THE TWO EXPECTED
058700*    COLUMNS.  NO OUTPUT IS PRODUCED, THE RUN IS ABORTED.
058800*    -----------------------------------------------------------
058900*
059000 9000-FATAL-LAYOUT SECTION.
059100 9010-START.
059200*
059300     STRING PRMA-AMPL-NAME DELIMITED BY SIZE
059400            ' / '                DELIMITED BY SIZE
059500            PRMA-AMPL-SEQUENCE (1:27) DELIMITED BY SIZE
059600            INTO WSAA-FOUND-COLS
059700     END-STRING.
059800*
059900     DISPLAY 'BV101 - FATAL - EXPECTED COLUMNS '
060000             '[AMPLICON NAME, SEQUENCE], BUT '
060100             WSAA-FOUND-COLS ' DETECTED'.
060200*
060300     CLOSE OPTIONS-OUT.
060400     CLOSE OPTIMAL-OUT.
060500*
060600     MOVE 'Y'                    TO WSAA-ABORT-SWITCH.
060700*
060800 9000-EXIT.
060900     EXIT.
061000*
061100*    -----------------------------------------------------------
061200*    FATAL - BV102 COULD NOT SCORE A GROUP (ZERO MAX DISTANCE).
061300*    -----------------------------------------------------------
061400*
061500 9500-FATAL-SCORING SECTION.
061600 9510-START.
061700*
061800     DISPLAY 'BV101 - FATAL - AMPLICON ' PRMC-AMPL-NAME
061900             ' CANNOT BE SCORED, ZERO MAXIMUM DISTANCE '
062000             'IN A PRIMER GROUP - RUN ABORTED'.
062100*
062200     MOVE 'Y'                    TO WSAA-ABORT-SWITCH.
062300*
062400 9500-EXIT.
062500     EXIT.
