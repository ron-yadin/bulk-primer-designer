000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   PRIMER-OPTION record layout.  Shared by OPTIONS-OUT (every
000600*   scored candidate, ranked) and OPTIMAL-OUT (rank 1 rows only,
000700*   one forward and one reverse per amplicon).
000800*
000900***********************************************************************
001000*           AMENDMENT  HISTORY                                        *
001100***********************************************************************
001200* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001300*                                                                     *
001400* 14/09/89  01/01   GENP01       Phan Van Long                        *
001500*           New copybook for Primer Designer batch (GENP01).          *
001600*                                                                     *
001700* 21/10/13  01/02   GAPPH1       Thanh Do                             *
001800*           Widened PRMO-PRIMER-SEQUENCE to X(40) to carry the        *
001900*           optional overhang on OPTIMAL-OUT rows (GAPPH1).           *
002000*                                                                     *
002100**DD/MM/YY*************************************************************
002200*
002300     05  PRMO-AMPL-NAME          PIC X(30).
002400     05  PRMO-PRIMER-NAME        PIC X(40).
002500     05  PRMO-DIRECTION          PIC X(07).
002600     05  PRMO-GRP-INDEX          PIC 9(02).
002700     05  PRMO-PRIMER-SEQUENCE    PIC X(40).
002800     05  PRMO-GC-CLAMP           PIC 9(01).
002900     05  PRMO-LENGTH             PIC 9(02).
003000     05  PRMO-GC-PCT             PIC 9(03)V9(02).
003100     05  PRMO-MELT-TEMP          PIC S9(03)V9(04).
003200     05  PRMO-TM-DISTANCE        PIC 9(03)V9(04).
003300     05  PRMO-GC-DISTANCE        PIC 9(03)V9(02).
003400     05  PRMO-TM-SCORE           PIC S9(01)V9(06).
003500     05  PRMO-GC-SCORE           PIC S9(01)V9(06).
003600     05  PRMO-TOT-SCORE          PIC S9(01)V9(06).
003700     05  PRMO-GRP-RANK           PIC 9(02).
003800     05  FILLER                  PIC X(01).
