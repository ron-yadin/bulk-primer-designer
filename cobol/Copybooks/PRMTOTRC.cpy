000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   End-of-run control totals for the Primer Designer batch.
000600*   Counters are held COMP-3 for the running accumulation and
000700*   are edited into the run-log line by BV101's
000800*   8500-WRITE-RUN-SUMMARY paragraph.
000900*
001000***********************************************************************
001100*           AMENDMENT  HISTORY                                        *
001200***********************************************************************
001300* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001400*                                                                     *
001500* 14/09/89  01/01   GENP01       Phan Van Long                        *
001600*           New copybook for Primer Designer batch (GENP01).          *
001700*                                                                     *
001800* 03/05/90  01/02   GENP02       Phan Van Long                        *
001900*           Added PRMX-OPTIMALS-WRITTEN for the new rank-1 optimal    *
002000*           output file (GENP02).                                     *
002100*                                                                     *
002200**DD/MM/YY*************************************************************
002300*
002400     05  PRMX-AMPLICONS-READ     PIC S9(07) COMP-3.
002500     05  PRMX-AMPLICONS-SKIPPED  PIC S9(07) COMP-3.
002600     05  PRMX-CANDIDATES-WRITTEN PIC S9(07) COMP-3.
002700     05  PRMX-OPTIMALS-WRITTEN   PIC S9(07) COMP-3.
002800     05  FILLER                  PIC X(08).
