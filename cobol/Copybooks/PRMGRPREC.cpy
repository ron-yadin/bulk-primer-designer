000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   Working-storage scoring table for one primer group (the 8
000600*   candidates of one direction of one amplicon).  BV102 loads
000700*   this table once for the forward group and once, reusing the
000800*   same storage, for the reverse group.
000900*
001000***********************************************************************
001100*           AMENDMENT  HISTORY                                        *
001200***********************************************************************
001300* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001400*                                                                     *
001500* 14/09/89  01/01   GENP01       Phan Van Long                        *
001600*           New copybook for Primer Designer batch (GENP01).          *
001700*                                                                     *
001800* 21/10/13  01/02   GAPPH1       Thanh Do                             *
001900*           Widened PRMG-SEQUENCE to X(40) for overhang support       *
002000*           (GAPPH1).                                                 *
002100*                                                                     *
002200**DD/MM/YY*************************************************************
002300*
002400     05  PRMG-ENTRY              OCCURS 8 TIMES.
002500         10  PRMG-SEQUENCE       PIC X(40).
002600         10  PRMG-GC-CLAMP       PIC 9(01).
002700         10  PRMG-LENGTH         PIC 9(02).
002800         10  PRMG-GC-PCT         PIC 9(03)V9(02).
002900         10  PRMG-MELT-TEMP      PIC S9(03)V9(04).
003000         10  PRMG-TM-DISTANCE    PIC 9(03)V9(04).
003100         10  PRMG-GC-DISTANCE    PIC 9(03)V9(02).
003200         10  PRMG-TM-SCORE       PIC S9(01)V9(06).
003300         10  PRMG-GC-SCORE       PIC S9(01)V9(06).
003400         10  PRMG-TOT-SCORE      PIC S9(01)V9(06).
003500         10  PRMG-GRP-RANK       PIC 9(02).
003600         10  FILLER              PIC X(01).
