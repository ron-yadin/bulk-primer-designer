000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   LINKAGE record for CALL 'PRMTMCLC' - one candidate primer
000600*   sequence in, its Modified Breslauer melting temperature out.
000700*
000800***********************************************************************
000900*           AMENDMENT  HISTORY                                        *
001000***********************************************************************
001100* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001200*                                                                     *
001300* 14/09/89  01/01   GENP01       Phan Van Long                        *
001400*           New copybook for Primer Designer batch (GENP01).          *
001500*                                                                     *
001600**DD/MM/YY*************************************************************
001700*
001800     05  PRMT-SEQUENCE           PIC X(40).
001900     05  PRMT-LENGTH             PIC 9(02).
002000     05  PRMT-MELT-TEMP          PIC S9(03)V9(04).
002100     05  PRMT-STATUZ             PIC X(04).
002200         88  PRMT-OK                     VALUE '0000'.
002300     05  FILLER                  PIC X(02).
