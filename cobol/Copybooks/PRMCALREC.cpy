000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   LINKAGE record for CALL 'BV102' - one amplicon in, the full
000600*   scored/ranked forward and reverse candidate groups and the
000700*   two selected optima out.  Each candidate slot carries a
000800*   fully-built PRMOPTREC image (see PRMOPTREC.cpy) so BV101 can
000900*   WRITE it to OPTIONS-OUT / OPTIMAL-OUT without reassembling
001000*   the fields itself.  PRMC-AMPL-LENGTH is the trimmed length
001100*   of the cleaned sequence (set by BV101, used by BV102 to
001200*   locate candidate suffixes/prefixes).
001300*
001400***********************************************************************
001500*           AMENDMENT  HISTORY                                        *
001600***********************************************************************
001700* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001800*                                                                     *
001900* 14/09/89  01/01   GENP01       Phan Van Long                        *
002000*           New copybook for Primer Designer batch (GENP01).          *
002100*                                                                     *
002200* 03/05/90  01/02   GENP02       Phan Van Long                        *
002300*           Added PRMC-OPTIMAL-FORWARD/REVERSE slots for the new      *
002400*           rank-1 optimal output file (GENP02).                      *
002500*                                                                     *
002600* 19/02/14  01/03   PHE001       Thanh Do                             *
002700*           Added PRMC-OVERHANG-SWITCH and the two overhang fields    *
002800*           (PHE001).                                                 *
002900*                                                                     *
003000* 02/04/21  01/04   NB045        IT-Nguyen Huu Tri                    *
003100*           Added PRMC-AMPL-LENGTH - BV101 now trims the sequence     *
003200*           and passes its true length instead of BV102 re-scanning  *
003300*           for trailing blanks (NB045).                              *
003400*                                                                     *
003500**DD/MM/YY*************************************************************
003600*
003700     05  PRMC-AMPL-NAME          PIC X(30).
003800     05  PRMC-AMPL-SEQUENCE      PIC X(512).
003900     05  PRMC-AMPL-LENGTH        PIC S9(04) COMP.
004000     05  PRMC-OVERHANG-SWITCH    PIC X(01).
004100         88  PRMC-OVERHANG-ON            VALUE 'Y'.
004200         88  PRMC-OVERHANG-OFF           VALUE 'N'.
004300     05  PRMC-UPSTREAM-OVERHANG  PIC X(20).
004400     05  PRMC-DOWNSTREAM-OVERHANG
004500                                 PIC X(20).
004600     05  PRMC-FORWARD-OPTIONS    OCCURS 8 TIMES.
004700         10  PRMC-F-RECORD       PIC X(170).
004800     05  PRMC-REVERSE-OPTIONS    OCCURS 8 TIMES.
004900         10  PRMC-R-RECORD       PIC X(170).
005000     05  PRMC-OPTIMAL-FORWARD    PIC X(170).
005100     05  PRMC-OPTIMAL-REVERSE    PIC X(170).
005200     05  PRMC-STATUZ             PIC X(04).
005300         88  PRMC-OK                     VALUE '0000'.
005400         88  PRMC-ZERO-MAX-DIST          VALUE 'E201'.
005500     05  FILLER                  PIC X(04).
