000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   AMPLICON-IN record layout.  One entry per gene/amplicon
000600*   submitted to the Bulk Primer Designer batch (BV101/BV102).
000700*   Name and raw sequence only - all cleansing of the sequence
000800*   (trim, embedded CR/LF removal, upper-casing) is carried out
000900*   by BV101 before the record is handed to BV102.
001000*
001100***********************************************************************
001200*           AMENDMENT  HISTORY                                        *
001300***********************************************************************
001400* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001500*                                                                     *
001600* 14/09/89  01/01   GENP01       Phan Van Long                        *
001700*           New copybook for Primer Designer batch (GENP01).          *
001800*                                                                     *
001900**DD/MM/YY*************************************************************
002000*
002100     05  PRMA-AMPL-NAME          PIC X(30).
002200     05  PRMA-AMPL-SEQUENCE      PIC X(512).
002300     05  FILLER                  PIC X(08).
