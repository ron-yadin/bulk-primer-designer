000100*(C) Copyright CSC Corporation Limited 1986 - 2000.
000200*    All rights reserved. CSC Confidential.
000300*
000400*REMARKS.
000500*   PARM-CARD record layout.  One control card read by BV101 at
000600*   the start of the run - carries the overhang switch and the
000700*   two overhang strings for BATCH FLOW step 7 (optional
000800*   overhangs).  Follows the shop's job-parameter-area
000900*   convention (see BUPA-PARMAREA / PV004-PARM-RECORD).
001000*
001100***********************************************************************
001200*           AMENDMENT  HISTORY                                        *
001300***********************************************************************
001400* DATE.... VSN/MOD  WORK UNIT    BY....                               *
001500*                                                                     *
001600* 19/02/14  01/01   PHE001       Thanh Do                             *
001700*           New copybook - PARM-CARD overhang switch added to the    *
001800*           run (PHE001).                                             *
001900*                                                                     *
002000**DD/MM/YY*************************************************************
002100*
002200     05  PRMP-OVERHANG-SWITCH    PIC X(01).
002300         88  PRMP-OVERHANG-ON            VALUE 'Y'.
002400         88  PRMP-OVERHANG-OFF           VALUE 'N'.
002500     05  PRMP-UPSTREAM-OVERHANG  PIC X(20).
002600     05  PRMP-DOWNSTREAM-OVERHANG
002700                                 PIC X(20).
002800     05  FILLER                  PIC X(19).
