000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRMTMCLC.
000300 AUTHOR.         PHAN VAN LONG.
000400 INSTALLATION.   CSC CORPORATION LIMITED - HO CHI MINH CITY.
000500 DATE-WRITTEN.   14/09/89.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   Modified Breslauer nearest-neighbour melting temperature
001300*   (Tm) calculator for one primer candidate.  CALLed once per
001400*   candidate by BV102 - 2300-SCORE-METRICS.
001500*
001600*   Walks the candidate sequence one dinucleotide (2 adjacent
001700*   bases) at a time, looks the pair up in the 16-entry
001800*   nearest-neighbour enthalpy/entropy table below and
001900*   accumulates SUM(H) and SUM(S).  Tm is then derived from
002000*   the standard nearest-neighbour equation with the primer
002100*   concentration term (0.25 micromolar, non-self-complementary)
002200*   folded into a constant at compile time - this shop's
002300*   compiler carries no logarithm intrinsic so the two
002400*   logarithm terms of the equation are pre-evaluated by hand
002500*   and held as literals (WSAA-NN-DENOM-CONSTANT and
002600*   WSAA-TM-CONSTANT below).
002700*
002800***********************************************************************
002900*           AMENDMENT  HISTORY                                        *
003000***********************************************************************
003100* DATE.... VSN/MOD  WORK UNIT    BY....                               *
003200*                                                                     *
003300* 14/09/89  01/01   GENP01       Phan Van Long                        *
003400*           Initial version - primer design pilot batch for the      *
003500*           Client Contract Lab Services job (GENP01).                *
003600*                                                                     *
003700* 22/02/91  01/02   GENP04       Ha Thi Kim Anh                       *
003800*           Corrected WSAA-NN-TABLE-VALUES entries for the GC and     *
003900*           CG pairs - transposed H/S figures found during unit       *
004000*           testing of batch run 91-014 (GENP04).                     *
004100*                                                                     *
004200* 17/07/98  01/03   Y2K01        Ha Thi Kim Anh                       *
004300*           YEAR 2000 IMPACT REVIEW - this program holds no date-     *
004400*           sensitive fields and performs no date arithmetic.         *
004500*           Certified Y2K compliant, no changes required (Y2K01).     *
004600*                                                                     *
004700* 05/01/01  01/04   GENP11       Thanh Do                             *
004800*           Re-compiled following the OS/400 upgrade to V4R5 - no    *
004900*           source change (GENP11).                                   *
005000*                                                                     *
005100**DD/MM/YY*************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-AS400.
005500 OBJECT-COMPUTER.   IBM-AS400.
005600 SPECIAL-NAMES.
005700     CLASS DNA-BASE   IS  'A' 'C' 'G' 'T'
005800     C01              IS  TOP-OF-FORM.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WSAA-WORK-AREA.
006400     05  WSAA-PGM-ID             PIC X(08)  VALUE 'PRMTMCLC'.
006500     05  WSAA-BASE-IDX           PIC S9(04) COMP.
006600     05  WSAA-LAST-PAIR-IDX      PIC S9(04) COMP.
006700     05  WSAA-NN-IDX             PIC S9(04) COMP.
006800     05  FILLER                  PIC X(20).
006900*
007000*    WORKING SEQUENCE AND ITS BYTE-ARRAY VIEW - REDEFINES No. 1.
007100*    LETS US STEP THROUGH THE CANDIDATE ONE BASE AT A TIME
007200*    WITHOUT AN UNSTRING FOR EVERY DINUCLEOTIDE.
007300*
007400 01  WSAA-WORK-SEQUENCE          PIC X(40).
007500 01  WSAA-SEQ-CHARS REDEFINES WSAA-WORK-SEQUENCE.
007600     05  WSAA-SEQ-CHAR           PIC X(01) OCCURS 40 TIMES.
007700*
007800*    CURRENT DINUCLEOTIDE AND ITS TWO-BYTE BREAKDOWN -
007900*    REDEFINES No. 2.
008000*
008100 01  WSAA-DINUCLEOTIDE           PIC X(02).
008200 01  WSAA-DINUC-BASES REDEFINES WSAA-DINUCLEOTIDE.
008300     05  WSAA-BASE-1             PIC X(01).
008400     05  WSAA-BASE-2             PIC X(01).
008500*
008600*    NEAREST-NEIGHBOUR ENTHALPY/ENTROPY TABLE - LOADED BY
008700*    VALUE CLAUSE, 8 BYTES PER PAIR (2-CHAR PAIR, H AS 9(2)V9(1)
008800*    KCAL/MOL, S AS 9(2)V9(1) CAL/MOL-K).  REDEFINES No. 3 GIVES
008900*    US THE OCCURS TABLE OVER THE LITERAL STRING.
009000*
009100 01  WSAA-NN-TABLE-VALUES.
009200     05  FILLER  PIC X(08) VALUE 'AA091240'.
009300     05  FILLER  PIC X(08) VALUE 'AT086239'.
009400     05  FILLER  PIC X(08) VALUE 'AG078208'.
009500     05  FILLER  PIC X(08) VALUE 'AC065173'.
009600     05  FILLER  PIC X(08) VALUE 'TT091240'.
009700     05  FILLER  PIC X(08) VALUE 'TA060169'.
009800     05  FILLER  PIC X(08) VALUE 'TG058129'.
009900     05  FILLER  PIC X(08) VALUE 'TC056135'.
010000     05  FILLER  PIC X(08) VALUE 'GG110266'.
010100     05  FILLER  PIC X(08) VALUE 'GC111267'.
010200     05  FILLER  PIC X(08) VALUE 'GA056135'.
010300     05  FILLER  PIC X(08) VALUE 'GT065173'.
010400     05  FILLER  PIC X(08) VALUE 'CC110266'.
010500     05  FILLER  PIC X(08) VALUE 'CG119278'.
010600     05  FILLER  PIC X(08) VALUE 'CA058129'.
010700     05  FILLER  PIC X(08) VALUE 'CT078208'.
010800*
010900 01  WSAA-NN-TABLE REDEFINES WSAA-NN-TABLE-VALUES.
011000     05  WSAA-NN-ENTRY           OCCURS 16 TIMES.
011100         10  WSAA-NN-PAIR        PIC X(02).
011200         10  WSAA-NN-H           PIC 9(02)V9(01).
011300         10  WSAA-NN-S           PIC 9(02)V9(01).
011400*
011500*    RUNNING ACCUMULATORS AND CONSTANTS - HELD COMP-3 IN
011600*    LINE WITH THE SHOP'S PACKED-ARITHMETIC CONVENTION FOR
011700*    INTERNAL WORKING FIGURES.
011800*
011900 01  WSAA-ACCUMULATORS.
012000     05  WSAA-SUM-H              PIC S9(04)V9(04) COMP-3.
012100     05  WSAA-SUM-S              PIC S9(04)V9(04) COMP-3.
012200     05  WSAA-DENOMINATOR        PIC S9(04)V9(07) COMP-3.
012300     05  WSAA-TM-RAW             PIC S9(03)V9(04) COMP-3.
012400     05  WSAA-NN-DENOM-CONSTANT  PIC S9(01)V9(07) COMP-3
012500                                 VALUE 0.0347850913.
012600     05  WSAA-TM-CONSTANT        PIC S9(03)V9(07) COMP-3
012700                                 VALUE -293.7471017.
012800     05  FILLER                  PIC X(04).
012900*
013000 LINKAGE SECTION.
013100 01  PRMT-TM-PARAMS.
013200     COPY PRMTMSREC.
013300*
013400 PROCEDURE DIVISION USING PRMT-TM-PARAMS.
013500*
013600 000-MAIN SECTION.
013700 010-MAIN.
013800*
013900     MOVE '0000'                 TO PRMT-STATUZ.
014000     MOVE ZERO                   TO WSAA-SUM-H.
014100     MOVE ZERO                   TO WSAA-SUM-S.
014200     MOVE SPACES                 TO WSAA-WORK-SEQUENCE.
014300     MOVE PRMT-SEQUENCE          TO WSAA-WORK-SEQUENCE.
014400     COMPUTE WSAA-LAST-PAIR-IDX  = PRMT-LENGTH - 1.
014500     MOVE 1                      TO WSAA-BASE-IDX.
014600*
014700     PERFORM 200-CALC-DINUCLEOTIDES THRU 200-EXIT
014800         UNTIL WSAA-BASE-IDX > WSAA-LAST-PAIR-IDX
014900            OR PRMT-STATUZ NOT = '0000'.
015000*
015100     IF PRMT-STATUZ = '0000'
015200         COMPUTE WSAA-DENOMINATOR ROUNDED =
015300             (WSAA-SUM-S / 1000) + WSAA-NN-DENOM-CONSTANT
015400         COMPUTE WSAA-TM-RAW ROUNDED =
015500             ((WSAA-SUM-H - 3.4) / WSAA-DENOMINATOR)
015600                 + WSAA-TM-CONSTANT
015700         MOVE WSAA-TM-RAW        TO PRMT-MELT-TEMP
015800     END-IF.
015900*
016000 090-EXIT.
016100     EXIT PROGRAM.
016200*
016300*    -----------------------------------------------------------
016400*    ONE DINUCLEOTIDE STEP - LOOK UP THE PAIR STARTING AT THE
016500*    CURRENT BASE AND ADD ITS H/S FIGURES INTO THE RUNNING
016600*    ACCUMULATORS.
016700*    -----------------------------------------------------------
016800*
016900 200-CALC-DINUCLEOTIDES SECTION.
017000 210-START.
017100*
017200     MOVE WSAA-SEQ-CHAR (WSAA-BASE-IDX)     TO WSAA-BASE-1.
017300     MOVE WSAA-SEQ-CHAR (WSAA-BASE-IDX + 1) TO WSAA-BASE-2.
017400*
017500     PERFORM 300-LOOKUP-PAIR THRU 300-EXIT.
017600*
017700     IF PRMT-STATUZ = '0000'
017800         ADD WSAA-NN-H (WSAA-NN-IDX)  TO WSAA-SUM-H
017900         ADD WSAA-NN-S (WSAA-NN-IDX)  TO WSAA-SUM-S
018000     END-IF.
018100*
018200     ADD 1                        TO WSAA-BASE-IDX.
018300*
018400 200-EXIT.
018500     EXIT.
018600*
018700*    -----------------------------------------------------------
018800*    TABLE SCAN FOR THE CURRENT DINUCLEOTIDE - NO SEARCH VERB
018900*    IN USE ON THIS SHOP'S PROGRAMS, SO A STRAIGHT GO TO LOOP
019000*    IS USED AS ELSEWHERE IN THE SUITE.
019100*    -----------------------------------------------------------
019200*
019300 300-LOOKUP-PAIR SECTION.
019400 301-START.
019500*
019600     MOVE 1                       TO WSAA-NN-IDX.
019700*
019800 302-COMPARE.
019900*
020000     IF WSAA-NN-PAIR (WSAA-NN-IDX) = WSAA-DINUCLEOTIDE
020100         GO TO 300-EXIT
020200     END-IF.
020300*
020400     ADD 1                        TO WSAA-NN-IDX.
020500*
020600     IF WSAA-NN-IDX > 16
020700         MOVE 'E301'              TO PRMT-STATUZ
020800         GO TO 300-EXIT
020900     END-IF.
021000*
021100     GO TO 302-COMPARE.
021200*
021300 300-EXIT.
021400     EXIT.
