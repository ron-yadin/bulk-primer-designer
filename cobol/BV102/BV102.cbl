000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BV102.
000300 AUTHOR.         PHAN VAN LONG.
000400 INSTALLATION.   CSC CORPORATION LIMITED - HO CHI MINH CITY.
000500 DATE-WRITTEN.   14/09/89.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   PRIMER GENERATOR / SCORER / RANKER.
001300*   CALLed once per amplicon by BV101 - 3000-PROCESS-AMPLICON.
001400*   Builds the 8 forward and 8 reverse candidate primers for one
001500*   amplicon, scores each against the group it belongs to,
001600*   ranks the 8 candidates of each group, and hands back the
001700*   16 fully formatted detail rows plus the two rank-1 optimal
001800*   rows (overhang already applied where called for) to BV101
001900*   for writing to OPTIONS-OUT and OPTIMAL-OUT.
002000*
002100***********************************************************************
002200*           AMENDMENT  HISTORY                                        *
002300***********************************************************************
002400* DATE.... VSN/MOD  WORK UNIT    BY....                               *
002500*                                                                     *
002600* 14/09/89  01/01   GENP01       Phan Van Long                        *
002700*           Initial version - primer design pilot batch for the      *
002800*           Client Contract Lab Services job (GENP01).                *
002900*                                                                     *
003000* 03/05/90  01/02   GENP02       Phan Van Long                        *
003100*           Added the rank-1 optimal selection and the second        *
003200*           output image (PRMC-OPTIMAL-FORWARD/REVERSE) (GENP02).     *
003300*                                                                     *
003400* 30/11/93  01/03   GENP07       Ha Thi Kim Anh                       *
003500*           Corrected 2300-SCORE-METRICS - GC clamp must look at     *
003600*           the LAST base of the candidate only, was looking at      *
003700*           the first base for reverse candidates (GENP07).           *
003800*                                                                     *
003900* 17/07/98  01/04   Y2K01        Ha Thi Kim Anh                       *
004000*           YEAR 2000 IMPACT REVIEW - this program holds no date-     *
004100*           sensitive fields and performs no date arithmetic.         *
004200*           Certified Y2K compliant, no changes required (Y2K01).     *
004300*                                                                     *
004400* 05/01/01  01/05   GENP11       Thanh Do                             *
004500*           Re-compiled following the OS/400 upgrade to V4R5 - no    *
004600*           source change (GENP11).                                   *
004700*                                                                     *
004800* 21/10/13  01/06   GAPPH1       Thanh Do                             *
004900*           Widened working candidate buffers to X(40) ahead of      *
005000*           overhang support in PHE001 (GAPPH1).                      *
005100*                                                                     *
005200* 19/02/14  01/07   PHE001       Thanh Do                             *
005300*           Added 5100/6100-APPLY-.-OVERHANG - prefixes the run's    *
005400*           overhang strings onto the two optimal rows only when     *
005500*           PRMC-OVERHANG-SWITCH is on (PHE001).                      *
005600*                                                                     *
005700* 09/06/23  01/08   PMR099       IT-Nguyen Huu Tri                    *
005800*           4000-RANK-CANDIDATES - confirmed the counting-rank       *
005900*           method already gives ties the lowest (best) shared rank  *
006000*           in enumeration order; no code change, QA finding closed  *
006100*           (PMR099).                                                *
006200*                                                                     *
006300**DD/MM/YY*************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-AS400.
006700 OBJECT-COMPUTER.   IBM-AS400.
006800 SPECIAL-NAMES.
006900     CLASS DNA-BASE   IS  'A' 'C' 'G' 'T'
007000     C01              IS  TOP-OF-FORM.
007100*
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WSAA-WORK-AREA.
007600     05  WSAA-PGM-ID             PIC X(08)  VALUE 'BV102'.
007700     05  WSAA-DIRECTION-SWITCH   PIC 9(01)  COMP.
007800         88  WSAA-FORWARD-PASS           VALUE 1.
007900         88  WSAA-REVERSE-PASS           VALUE 2.
008000     05  WSAA-GRP-IDX            PIC S9(04) COMP.
008100     05  WSAA-CAND-LENGTH        PIC S9(04) COMP.
008200     05  WSAA-COPY-IDX           PIC S9(04) COMP.
008300     05  WSAA-SRC-IDX            PIC S9(04) COMP.
008400     05  WSAA-SUFFIX-START       PIC S9(04) COMP.
008500     05  WSAA-COUNT-GC           PIC S9(04) COMP.
008600     05  WSAA-COMPL-IDX          PIC S9(04) COMP.
008700     05  WSAA-OTHER-IDX          PIC S9(04) COMP.
008800     05  WSAA-BETTER-COUNT       PIC S9(04) COMP.
008900     05  WSAA-BEST-IDX           PIC S9(04) COMP.
009000     05  FILLER                  PIC X(10).
009100*
009200*    WORKING COPY OF THE CLEANED AMPLICON SEQUENCE AND ITS
009300*    BYTE-ARRAY VIEW - REDEFINES No. 1.
009400*
009500 01  WSAA-AMPL-SEQ-WORK          PIC X(512).
009600 01  WSAA-AMPL-SEQ-CHARS REDEFINES WSAA-AMPL-SEQ-WORK.
009700     05  WSAA-AMPL-CHAR          PIC X(01) OCCURS 512 TIMES.
009800*
009900*    CANDIDATE BEING BUILT AND ITS BYTE-ARRAY VIEW -
010000*    REDEFINES No. 2.
010100*
010200 01  WSAA-CAND-SEQ-WORK          PIC X(40).
010300 01  WSAA-CAND-SEQ-CHARS REDEFINES WSAA-CAND-SEQ-WORK.
010400     05  WSAA-CAND-CHAR          PIC X(01) OCCURS 40 TIMES.
010500*
010600 01  WSAA-SRC-BASE               PIC X(01).
010700 01  WSAA-COMPL-BASE             PIC X(01).
010800*
010900*    COMPLEMENT LOOKUP TABLE (A-T, T-A, G-C, C-G) - LOADED BY
011000*    VALUE CLAUSE - REDEFINES No. 3.
011100*
011200 01  WSAA-COMPL-TABLE-VALUES.
011300     05  FILLER  PIC X(02) VALUE 'AT'.
011400     05  FILLER  PIC X(02) VALUE 'TA'.
011500     05  FILLER  PIC X(02) VALUE 'GC'.
011600     05  FILLER  PIC X(02) VALUE 'CG'.
011700*
011800 01  WSAA-COMPL-TABLE REDEFINES WSAA-COMPL-TABLE-VALUES.
011900     05  WSAA-COMPL-ENTRY        OCCURS 4 TIMES.
012000         10  WSAA-COMPL-FROM     PIC X(01).
012100         10  WSAA-COMPL-TO       PIC X(01).
012200*
012300*    GROUP SCORING TABLE - ONE ENTRY PER CANDIDATE OF THE
012400*    DIRECTION CURRENTLY BEING PROCESSED (8 ENTRIES).  LOADED
012500*    ONCE FOR THE FORWARD GROUP, THEN AGAIN FOR THE REVERSE
012600*    GROUP.
012700*
012800 01  WSAA-GROUP.
012900     COPY PRMGRPREC.
013000*
013100 01  WSAA-MAX-TM-DIST            PIC S9(03)V9(04) COMP-3.
013200 01  WSAA-MAX-GC-DIST            PIC S9(03)V9(02) COMP-3.
013300 01  WSAA-TM-DIST-WORK           PIC S9(03)V9(04) COMP-3.
013400 01  WSAA-GC-DIST-WORK           PIC S9(03)V9(02) COMP-3.
013500*
013600*    ONE FORMATTED PRIMER-OPTION IMAGE - SAME LAYOUT AS THE
013700*    170-BYTE SLOTS IN PRMC-CALC-PARAMS.
013800*
013900 01  WSAA-OPT-RECORD.
014000     COPY PRMOPTREC.
014100*
014200 01  WSAA-PRIMER-NAME            PIC X(40).
014300*
014400*    LINKAGE AREA FOR CALL 'PRMTMCLC'.
014500*
014600 01  WSAA-TM-PARAMS.
014700     COPY PRMTMSREC.
014800*
014900 LINKAGE SECTION.
015000 01  PRMC-CALC-PARAMS.
015100     COPY PRMCALREC.
015200*
015300 PROCEDURE DIVISION USING PRMC-CALC-PARAMS.
015400*
015500 000-MAIN SECTION.
015600 010-MAIN.
015700*
015800     MOVE '0000'                 TO PRMC-STATUZ.
015900     MOVE SPACES                 TO WSAA-AMPL-SEQ-WORK.
016000     MOVE PRMC-AMPL-SEQUENCE     TO WSAA-AMPL-SEQ-WORK.
016100*
016200     MOVE 1                      TO WSAA-DIRECTION-SWITCH.
016300     PERFORM 2000-PROCESS-DIRECTION THRU 2000-EXIT.
016400*
016500     IF PRMC-STATUZ NOT = '0000'
016600         GO TO 090-EXIT
016700     END-IF.
016800*
016900     MOVE 2                      TO WSAA-DIRECTION-SWITCH.
017000     PERFORM 2000-PROCESS-DIRECTION THRU 2000-EXIT.
017100*
017200 090-EXIT.
017300     EXIT PROGRAM.
017400*
017500*    -----------------------------------------------------------
017600*    ONE DIRECTION (FORWARD OR REVERSE) - BUILD THE 8
017700*    CANDIDATES, SCORE THEM, RANK THEM, FORMAT AND HAND BACK
017800*    THE DETAIL ROWS AND THE RANK-1 OPTIMAL ROW.
017900*    -----------------------------------------------------------
018000*
018100 2000-PROCESS-DIRECTION SECTION.
018200 2010-START.
018300*
018400     MOVE 1                      TO WSAA-GRP-IDX.
018500*
018600 2020-BUILD-LOOP.
018700*
018800     COMPUTE WSAA-CAND-LENGTH = 18 + WSAA-GRP-IDX.
018900*
019000     IF WSAA-FORWARD-PASS
019100         PERFORM 2100-BUILD-FORWARD-CAND THRU 2100-EXIT
019200     ELSE
019300         PERFORM 2200-BUILD-REVERSE-CAND THRU 2200-EXIT
019400     END-IF.
019500*
019600     MOVE WSAA-CAND-SEQ-WORK     TO PRMG-SEQUENCE (WSAA-GRP-IDX).
019700     MOVE WSAA-CAND-LENGTH       TO PRMG-LENGTH (WSAA-GRP-IDX).
019800*
019900     PERFORM 2300-SCORE-METRICS THRU 2300-EXIT.
020000*
020100     ADD 1                       TO WSAA-GRP-IDX.
020200*
020300     IF WSAA-GRP-IDX < 9
020400         GO TO 2020-BUILD-LOOP
020500     END-IF.
020600*
020700     PERFORM 3000-SCORE-CANDIDATES THRU 3000-EXIT.
020800*
020900     IF PRMC-STATUZ NOT = '0000'
021000         GO TO 2000-EXIT
021100     END-IF.
021200*
021300     PERFORM 4000-RANK-CANDIDATES THRU 4000-EXIT.
021400*
021500     IF WSAA-FORWARD-PASS
021600         PERFORM 5000-FORMAT-FORWARD-OUTPUT THRU 5000-EXIT
021700     ELSE
021800         PERFORM 6000-FORMAT-REVERSE-OUTPUT THRU 6000-EXIT
021900     END-IF.
022000*
022100 2000-EXIT.
022200     EXIT.
022300*
022400*    -----------------------------------------------------------
022500*    FORWARD CANDIDATE = FIRST WSAA-CAND-LENGTH BASES OF THE
022600*    AMPLICON SEQUENCE.
022700*    -----------------------------------------------------------
022800*
022900 2100-BUILD-FORWARD-CAND SECTION.
023000 2110-START.
023100*
023200     MOVE SPACES                 TO WSAA-CAND-SEQ-WORK.
023300     MOVE 1                      TO WSAA-COPY-IDX.
023400*
023500 2120-COPY-LOOP.
023600*
023700     IF WSAA-COPY-IDX > WSAA-CAND-LENGTH
023800         GO TO 2100-EXIT
023900     END-IF.
024000*
024100     MOVE WSAA-AMPL-CHAR (WSAA-COPY-IDX)
024200                                 TO WSAA-CAND-CHAR (WSAA-COPY-IDX).
024300     ADD 1                       TO WSAA-COPY-IDX.
024400     GO TO 2120-COPY-LOOP.
024500*
024600 2100-EXIT.
024700     EXIT.
024800*
024900*    -----------------------------------------------------------
025000*    REVERSE CANDIDATE = REVERSE COMPLEMENT OF THE LAST
025100*    WSAA-CAND-LENGTH BASES.  WORKING BACKWARDS FROM THE LAST
025200*    BASE OF THE AMPLICON INTO CANDIDATE POSITION 1 BUILDS THE
025300*    REVERSED STRING DIRECTLY, NO SEPARATE REVERSE STEP NEEDED.
025400*    -----------------------------------------------------------
025500*
025600 2200-BUILD-REVERSE-CAND SECTION.
025700 2210-START.
025800*
025900     MOVE SPACES                 TO WSAA-CAND-SEQ-WORK.
026000     COMPUTE WSAA-SUFFIX-START =
026100         PRMC-AMPL-LENGTH - WSAA-CAND-LENGTH + 1.
026200     MOVE PRMC-AMPL-LENGTH        TO WSAA-SRC-IDX.
026300     MOVE 1                       TO WSAA-COPY-IDX.
026400*
026500 2220-COPY-LOOP.
026600*
026700     IF WSAA-COPY-IDX > WSAA-CAND-LENGTH
026800         GO TO 2200-EXIT
026900     END-IF.
027000*
027100     MOVE WSAA-AMPL-CHAR (WSAA-SRC-IDX)  TO WSAA-SRC-BASE.
027200     PERFORM 2250-COMPLEMENT-BASE THRU 2250-EXIT.
027300     MOVE WSAA-COMPL-BASE       TO WSAA-CAND-CHAR (WSAA-COPY-IDX).
027400*
027500     ADD 1                       TO WSAA-COPY-IDX.
027600     SUBTRACT 1 FROM WSAA-SRC-IDX.
027700     GO TO 2220-COPY-LOOP.
027800*
027900 2200-EXIT.
028000     EXIT.
028100*
028200*    -----------------------------------------------------------
028300*    COMPLEMENT ONE BASE VIA THE 4-ENTRY LOOKUP TABLE.
028400*    -----------------------------------------------------------
028500*
028600 2250-COMPLEMENT-BASE SECTION.
028700 2251-START.
028800*
028900     MOVE 1                       TO WSAA-COMPL-IDX.
029000*
029100 2252-COMPARE.
029200*
029300     IF WSAA-COMPL-FROM (WSAA-COMPL-IDX) = WSAA-SRC-BASE
029400         MOVE WSAA-COMPL-TO (WSAA-COMPL-IDX) TO WSAA-COMPL-BASE
029500         GO TO 2250-EXIT
029600     END-IF.
029700*
029800     ADD 1                        TO WSAA-COMPL-IDX.
029900     IF WSAA-COMPL-IDX > 4
030000         MOVE 'N'                 TO WSAA-COMPL-BASE
030100         GO TO 2250-EXIT
030200     END-IF.
030300     GO TO 2252-COMPARE.
030400*
030500 2250-EXIT.
030600     EXIT.
030700*
030800*    -----------------------------------------------------------
030900*    GC CLAMP, GC PERCENTAGE AND MELTING TEMPERATURE FOR THE
031000*    CANDIDATE NOW BUILT IN WSAA-CAND-SEQ-WORK.  TARGET
031100*    DISTANCES ARE ALSO SET HERE - THE GROUP MAXIMA THEY ARE
031200*    NORMALISED AGAINST ARE NOT KNOWN UNTIL ALL 8 CANDIDATES
031300*    ARE BUILT (SEE 3000-SCORE-CANDIDATES).
031400*    -----------------------------------------------------------
031500*
031600 2300-SCORE-METRICS SECTION.
031700 2310-START.
031800*
031900*    GC CLAMP LOOKS AT THE LAST BASE OF THE CANDIDATE ONLY
032000*    (SEE GENP07 - THIS WAS ONCE WRONGLY KEYED OFF THE FIRST
032100*    BASE FOR REVERSE CANDIDATES).
032200*
032300     IF WSAA-CAND-CHAR (WSAA-CAND-LENGTH) = 'G'
032400        OR WSAA-CAND-CHAR (WSAA-CAND-LENGTH) = 'C'
032500         MOVE 1                   TO PRMG-GC-CLAMP (WSAA-GRP-IDX)
032600     ELSE
032700         MOVE 0                   TO PRMG-GC-CLAMP (WSAA-GRP-IDX)
032800     END-IF.
032900*
033000     MOVE ZERO                    TO WSAA-COUNT-GC.
033100     MOVE 1                       TO WSAA-COPY-IDX.
033200*
033300 2320-COUNT-LOOP.
033400*
033500     IF WSAA-COPY-IDX > WSAA-CAND-LENGTH
033600         GO TO 2330-COUNT-DONE
033700     END-IF.
033800*
033900     IF WSAA-CAND-CHAR (WSAA-COPY-IDX) = 'G'
034000        OR WSAA-CAND-CHAR (WSAA-COPY-IDX) = 'C'
034100         ADD 1                    TO WSAA-COUNT-GC
034200     END-IF.
034300*
034400     ADD 1                        TO WSAA-COPY-IDX.
034500     GO TO 2320-COUNT-LOOP.
034600*
034700 2330-COUNT-DONE.
034800*
034900     COMPUTE PRMG-GC-PCT (WSAA-GRP-IDX) ROUNDED =
035000         (WSAA-COUNT-GC * 100) / WSAA-CAND-LENGTH.
035100*
035200     MOVE WSAA-CAND-SEQ-WORK      TO PRMT-SEQUENCE.
035300     MOVE WSAA-CAND-LENGTH        TO PRMT-LENGTH.
035400     CALL 'PRMTMCLC' USING WSAA-TM-PARAMS.
035500*
035600     IF PRMT-STATUZ NOT = '0000'
035700         MOVE 'E301'              TO PRMC-STATUZ
035800     END-IF.
035900*
036000     MOVE PRMT-MELT-TEMP          TO PRMG-MELT-TEMP (WSAA-GRP-IDX).
036100*
036200     COMPUTE WSAA-TM-DIST-WORK =
036300         62 - PRMG-MELT-TEMP (WSAA-GRP-IDX).
036400     IF WSAA-TM-DIST-WORK < 0
036500         COMPUTE WSAA-TM-DIST-WORK = WSAA-TM-DIST-WORK * -1
036600     END-IF.
036700     MOVE WSAA-TM-DIST-WORK       TO PRMG-TM-DISTANCE (WSAA-GRP-IDX).
036800*
036900     COMPUTE WSAA-GC-DIST-WORK =
037000         50 - PRMG-GC-PCT (WSAA-GRP-IDX).
037100     IF WSAA-GC-DIST-WORK < 0
037200         COMPUTE WSAA-GC-DIST-WORK = WSAA-GC-DIST-WORK * -1
037300     END-IF.
037400     MOVE WSAA-GC-DIST-WORK       TO PRMG-GC-DISTANCE (WSAA-GRP-IDX).
037500*
037600 2300-EXIT.
037700     EXIT.
037800*
037900*    -----------------------------------------------------------
038000*    GROUP-RELATIVE SCORING - FIND THE TWO MAXIMA ACROSS THE 8
038100*    CANDIDATES, THEN CONVERT EACH CANDIDATE'S DISTANCES INTO
038200*    NORMALISED SCORES.
038300*    -----------------------------------------------------------
038400*
038500 3000-SCORE-CANDIDATES SECTION.
038600 3010-START.
038700*
038800     PERFORM 3100-FIND-MAX-DISTANCE THRU 3100-EXIT.
038900*
039000     IF WSAA-MAX-TM-DIST = ZERO
039100        OR WSAA-MAX-GC-DIST = ZERO
039200         PERFORM 9800-FATAL-ZERO-DIST THRU 9800-EXIT
039300         GO TO 3000-EXIT
039400     END-IF.
039500*
039600     PERFORM 3200-CALC-SCORES THRU 3200-EXIT.
039700*
039800 3000-EXIT.
039900     EXIT.
040000*
040100 3100-FIND-MAX-DISTANCE SECTION.
040200 3110-START.
040300*
040400     MOVE ZERO                    TO WSAA-MAX-TM-DIST.
040500     MOVE ZERO                    TO WSAA-MAX-GC-DIST.
040600     MOVE 1                       TO WSAA-GRP-IDX.
040700*
040800 3120-SCAN-LOOP.
040900*
041000     IF WSAA-GRP-IDX > 8
041100         GO TO 3100-EXIT
041200     END-IF.
041300*
041400     IF PRMG-TM-DISTANCE (WSAA-GRP-IDX) > WSAA-MAX-TM-DIST
041500         MOVE PRMG-TM-DISTANCE (WSAA-GRP-IDX) TO WSAA-MAX-TM-DIST
041600     END-IF.
041700*
041800     IF PRMG-GC-DISTANCE (WSAA-GRP-IDX) > WSAA-MAX-GC-DIST
041900         MOVE PRMG-GC-DISTANCE (WSAA-GRP-IDX) TO WSAA-MAX-GC-DIST
042000     END-IF.
042100*
042200     ADD 1                        TO WSAA-GRP-IDX.
042300     GO TO 3120-SCAN-LOOP.
042400*
042500 3100-EXIT.
042600     EXIT.
042700*
042800 3200-CALC-SCORES SECTION.
042900 3210-START.
043000*
043100     MOVE 1                       TO WSAA-GRP-IDX.
043200*
043300 3220-CALC-LOOP.
043400*
043500     IF WSAA-GRP-IDX > 8
043600         GO TO 3200-EXIT
043700     END-IF.
043800*
043900     COMPUTE PRMG-TM-SCORE (WSAA-GRP-IDX) ROUNDED =
044000         1 - (PRMG-TM-DISTANCE (WSAA-GRP-IDX) / WSAA-MAX-TM-DIST).
044100     COMPUTE PRMG-GC-SCORE (WSAA-GRP-IDX) ROUNDED =
044200         1 - (PRMG-GC-DISTANCE (WSAA-GRP-IDX) / WSAA-MAX-GC-DIST).
044300     COMPUTE PRMG-TOT-SCORE (WSAA-GRP-IDX) ROUNDED =
044400         PRMG-GC-CLAMP (WSAA-GRP-IDX)
044500         + (2 * PRMG-TM-SCORE (WSAA-GRP-IDX))
044600         + PRMG-GC-SCORE (WSAA-GRP-IDX).
044700*
044800     ADD 1                        TO WSAA-GRP-IDX.
044900     GO TO 3220-CALC-LOOP.
045000*
045100 3200-EXIT.
045200     EXIT.
045300*
045400*    -----------------------------------------------------------
045500*    RANK BY COUNTING - NO SORT VERB USED ANYWHERE IN THIS
045600*    SUITE.  RANK OF ENTRY I = 1 + THE NUMBER OF OTHER ENTRIES
045700*    WITH A STRICTLY GREATER TOTAL SCORE.  TIED ENTRIES SHARE
045800*    THE SAME RANK, MATCHING A STABLE DESCENDING SORT.
045900*    -----------------------------------------------------------
046000*
046100 4000-RANK-CANDIDATES SECTION.
046200 4010-START.
046300*
046400     MOVE 1                       TO WSAA-GRP-IDX.
046500*
046600 4020-OUTER-LOOP.
046700*
046800     IF WSAA-GRP-IDX > 8
046900         GO TO 4000-EXIT
047000     END-IF.
047100*
047200     MOVE 1                       TO WSAA-BETTER-COUNT.
047300     MOVE 1                       TO WSAA-OTHER-IDX.
047400*
047500 4030-INNER-LOOP.
047600*
047700     IF WSAA-OTHER-IDX > 8
047800         GO TO 4040-INNER-DONE
047900     END-IF.
048000*
048100     IF PRMG-TOT-SCORE (WSAA-OTHER-IDX)
048200             > PRMG-TOT-SCORE (WSAA-GRP-IDX)
048300         ADD 1                    TO WSAA-BETTER-COUNT
048400     END-IF.
048500*
048600     ADD 1                        TO WSAA-OTHER-IDX.
048700     GO TO 4030-INNER-LOOP.
048800*
048900 4040-INNER-DONE.
049000*
049100     MOVE WSAA-BETTER-COUNT   TO PRMG-GRP-RANK (WSAA-GRP-IDX).
049200     ADD 1                        TO WSAA-GRP-IDX.
049300     GO TO 4020-OUTER-LOOP.
049400*
049500 4000-EXIT.
049600     EXIT.
049700*
049800*    -----------------------------------------------------------
049900*    FORMAT THE 8 FORWARD DETAIL ROWS AND THE FORWARD OPTIMAL
050000*    ROW.
050100*    -----------------------------------------------------------
050200*
050300 5000-FORMAT-FORWARD-OUTPUT SECTION.
050400 5010-START.
050500*
050600     MOVE 1                       TO WSAA-GRP-IDX.
050700     MOVE 0                       TO WSAA-BEST-IDX.
050800*
050900 5020-FORMAT-LOOP.
051000*
051100     IF WSAA-GRP-IDX > 8
051200         GO TO 5030-FORMAT-DONE
051300     END-IF.
051400*
051500     MOVE SPACES                  TO WSAA-PRIMER-NAME.
051600     STRING PRMC-AMPL-NAME DELIMITED BY SPACE
051700            ' forward' DELIMITED BY SIZE
051800            INTO WSAA-PRIMER-NAME
051900     END-STRING.
052000*
052100     MOVE PRMC-AMPL-NAME          TO PRMO-AMPL-NAME.
052200     MOVE WSAA-PRIMER-NAME        TO PRMO-PRIMER-NAME.
052300     MOVE 'forward'               TO PRMO-DIRECTION.
052400     MOVE WSAA-GRP-IDX            TO PRMO-GRP-INDEX.
052500     MOVE PRMG-SEQUENCE (WSAA-GRP-IDX)    TO PRMO-PRIMER-SEQUENCE.
052600     MOVE PRMG-GC-CLAMP (WSAA-GRP-IDX)    TO PRMO-GC-CLAMP.
052700     MOVE PRMG-LENGTH (WSAA-GRP-IDX)      TO PRMO-LENGTH.
052800     MOVE PRMG-GC-PCT (WSAA-GRP-IDX)      TO PRMO-GC-PCT.
052900     MOVE PRMG-MELT-TEMP (WSAA-GRP-IDX)   TO PRMO-MELT-TEMP.
053000     MOVE PRMG-TM-DISTANCE (WSAA-GRP-IDX) TO PRMO-TM-DISTANCE.
053100     MOVE PRMG-GC-DISTANCE (WSAA-GRP-IDX) TO PRMO-GC-DISTANCE.
053200     MOVE PRMG-TM-SCORE (WSAA-GRP-IDX)    TO PRMO-TM-SCORE.
053300     MOVE PRMG-GC-SCORE (WSAA-GRP-IDX)    TO PRMO-GC-SCORE.
053400     MOVE PRMG-TOT-SCORE (WSAA-GRP-IDX)   TO PRMO-TOT-SCORE.
053500     MOVE PRMG-GRP-RANK (WSAA-GRP-IDX)    TO PRMO-GRP-RANK.
053600*
053700     MOVE WSAA-OPT-RECORD     TO PRMC-F-RECORD (WSAA-GRP-IDX).
053800*
053900     IF PRMG-GRP-RANK (WSAA-GRP-IDX) = 1
054000        AND WSAA-BEST-IDX = 0
054100         MOVE WSAA-GRP-IDX        TO WSAA-BEST-IDX
054200     END-IF.
054300*
054400     ADD 1                        TO WSAA-GRP-IDX.
054500     GO TO 5020-FORMAT-LOOP.
054600*
054700 5030-FORMAT-DONE.
054800*
054900     MOVE PRMC-F-RECORD (WSAA-BEST-IDX)   TO WSAA-OPT-RECORD.
055000     PERFORM 5100-APPLY-FORWARD-OVERHANG THRU 5100-EXIT.
055100     MOVE WSAA-OPT-RECORD                 TO PRMC-OPTIMAL-FORWARD.
055200*
055300 5000-EXIT.
055400     EXIT.
055500*
055600 5100-APPLY-FORWARD-OVERHANG SECTION.
055700 5110-START.
055800*
055900     IF PRMC-OVERHANG-ON
056000         MOVE PRMO-PRIMER-SEQUENCE    TO WSAA-CAND-SEQ-WORK
056100         MOVE SPACES                  TO PRMO-PRIMER-SEQUENCE
056200         STRING PRMC-UPSTREAM-OVERHANG DELIMITED BY SPACE
056300                WSAA-CAND-SEQ-WORK    DELIMITED BY SIZE
056400                INTO PRMO-PRIMER-SEQUENCE
056500         END-STRING
056600     END-IF.
056700*
056800 5100-EXIT.
056900     EXIT.
057000*
057100*    -----------------------------------------------------------
057200*    FORMAT THE 8 REVERSE DETAIL ROWS AND THE REVERSE OPTIMAL
057300*    ROW.
057400*    -----------------------------------------------------------
057500*
057600 6000-FORMAT-REVERSE-OUTPUT SECTION.
057700 6010-START.
057800*
057900     MOVE 1                       TO WSAA-GRP-IDX.
058000     MOVE 0                       TO WSAA-BEST-IDX.
058100*
058200 6020-FORMAT-LOOP.
058300*
058400     IF WSAA-GRP-IDX > 8
058500         GO TO 6030-FORMAT-DONE
058600     END-IF.
058700*
058800     MOVE SPACES                  TO WSAA-PRIMER-NAME.
058900     STRING PRMC-AMPL-NAME DELIMITED BY SPACE
059000            ' reverse' DELIMITED BY SIZE
059100            INTO WSAA-PRIMER-NAME
059200     END-STRING.
059300*
059400     MOVE PRMC-AMPL-NAME          TO PRMO-AMPL-NAME.
059500     MOVE WSAA-PRIMER-NAME        TO PRMO-PRIMER-NAME.
059600     MOVE 'reverse'               TO PRMO-DIRECTION.
059700     MOVE WSAA-GRP-IDX            TO PRMO-GRP-INDEX.
059800     MOVE PRMG-SEQUENCE (WSAA-GRP-IDX)    TO PRMO-PRIMER-SEQUENCE.
059900     MOVE PRMG-GC-CLAMP (WSAA-GRP-IDX)    TO PRMO-GC-CLAMP.
060000     MOVE PRMG-LENGTH (WSAA-GRP-IDX)      TO PRMO-LENGTH.
060100     MOVE PRMG-GC-PCT (WSAA-GRP-IDX)      TO PRMO-GC-PCT.
060200     MOVE PRMG-MELT-TEMP (WSAA-GRP-IDX)   TO PRMO-MELT-TEMP.
060300     MOVE PRMG-TM-DISTANCE (WSAA-GRP-IDX) TO PRMO-TM-DISTANCE.
060400     MOVE PRMG-GC-DISTANCE (WSAA-GRP-IDX) TO PRMO-GC-DISTANCE.
060500     MOVE PRMG-TM-SCORE (WSAA-GRP-IDX)    TO PRMO-TM-SCORE.
060600     MOVE PRMG-GC-SCORE (WSAA-GRP-IDX)    TO PRMO-GC-SCORE.
060700     MOVE PRMG-TOT-SCORE (WSAA-GRP-IDX)   TO PRMO-TOT-SCORE.
060800     MOVE PRMG-GRP-RANK (WSAA-GRP-IDX)    TO PRMO-GRP-RANK.
060900*
061000     MOVE WSAA-OPT-RECORD     TO PRMC-R-RECORD (WSAA-GRP-IDX).
061100*
061200     IF PRMG-GRP-RANK (WSAA-GRP-IDX) = 1
061300        AND WSAA-BEST-IDX = 0
061400         MOVE WSAA-GRP-IDX        TO WSAA-BEST-IDX
061500     END-IF.
061600*
061700     ADD 1                        TO WSAA-GRP-IDX.
061800     GO TO 6020-FORMAT-LOOP.
061900*
062000 6030-FORMAT-DONE.
062100*
062200     MOVE PRMC-R-RECORD (WSAA-BEST-IDX)   TO WSAA-OPT-RECORD.
062300     PERFORM 6100-APPLY-REVERSE-OVERHANG THRU 6100-EXIT.
062400     MOVE WSAA-OPT-RECORD                 TO PRMC-OPTIMAL-REVERSE.
062500*
062600 6000-EXIT.
062700     EXIT.
062800*
062900 6100-APPLY-REVERSE-OVERHANG SECTION.
063000 6110-START.
063100*
063200     IF PRMC-OVERHANG-ON
063300         MOVE PRMO-PRIMER-SEQUENCE    TO WSAA-CAND-SEQ-WORK
063400         MOVE SPACES                  TO PRMO-PRIMER-SEQUENCE
063500         STRING PRMC-DOWNSTREAM-OVERHANG DELIMITED BY SPACE
063600                WSAA-CAND-SEQ-WORK      DELIMITED BY SIZE
063700                INTO PRMO-PRIMER-SEQUENCE
063800         END-STRING
063900     END-IF.
064000*
064100 6100-EXIT.
064200     EXIT.
064300*
064400*    -----------------------------------------------------------
064500*    FATAL - ONE OR BOTH GROUP MAXIMA ARE ZERO, THE GROUP
064600*    CANNOT BE NORMALISED.  BV101 CHECKS PRMC-STATUZ ON RETURN
064700*    AND ABORTS THE RUN.
064800*    -----------------------------------------------------------
064900*
065000 9800-FATAL-ZERO-DIST SECTION.
065100 9810-START.
065200*
065300     MOVE 'E201'                  TO PRMC-STATUZ.
065400*
065500 9800-EXIT.
065600     EXIT.
